000100*---------------------------------------------------------------*
000200*  COPYLIB PRTCTL  -  SHOP-STANDARD PAGE/LINE CONTROL
000300*  COPIED INTO EVERY PRINT-FILE JOB. THE RUN-DATE GROUP IS
000400*  FILLED BY 1100-DETERMINE-RUN-DATE FROM ACCEPT FROM DATE
000500*  (NO INTRINSIC FUNCTIONS) AND WINDOWED FOR THE Y2K CENTURY
000600*  ROLL. SEE THE 1998 MAINTENANCE-LOG ENTRY IN THE CALLING JOB.
000700*---------------------------------------------------------------*
000800 01  PRT-CONTROL-FIELDS.
000900     05  LINE-COUNT                  PIC 9(03) COMP VALUE 99.
001000     05  PAGE-COUNT                  PIC 9(03) COMP VALUE 1.
001100     05  LINES-ON-PAGE               PIC 9(03) COMP VALUE 55.
001200     05  LINE-SPACEING               PIC 9(01) COMP VALUE 1.
001300     05  FILLER                      PIC X(01).
001400*---------------------------------------------------------------*
001500 01  WS-CURRENT-DATE-DATA.
001600*    NO FILLER HERE - MUST STAY EXACTLY 6 BYTES, ACCEPT FROM
001700*    DATE MOVES A YYMMDD FIELD IN AND PADDING WOULD MISALIGN IT.
001800     05  WS-CURRENT-YY               PIC 9(02).
001900     05  WS-CURRENT-MONTH            PIC 9(02).
002000     05  WS-CURRENT-DAY              PIC 9(02).
002100*---------------------------------------------------------------*
002200 01  WS-RUN-DATE-FIELDS.
002300     05  WS-CURRENT-CENTURY          PIC 9(02) COMP VALUE 19.
002400     05  WS-CURRENT-YEAR             PIC 9(04).
002500     05  FILLER                      PIC X(01).
