000100*---------------------------------------------------------------*
000200*  COPYLIB SLVPRC  -  DAILY SILVER CLOSE RECORD (PRICE-FILE)
000300*  ONE RECORD PER TRADING DAY, DATE ASCENDING, PRE-SORTED BY
000400*  THE FEED. FIELDS ARE CARRIED AS TEXT AND VALIDATED BY THE
000500*  CALLING PROGRAM BEFORE THE NUMERIC REDEFINES ARE TRUSTED.
000600*---------------------------------------------------------------*
000700 01  PRICE-REC.
000800     05  PR-DATE                     PIC X(10).
000900     05  PR-CLOSE-X                  PIC X(07).
001000     05  PR-CLOSE-N REDEFINES PR-CLOSE-X
001100                                     PIC 9(05)V99.
001200     05  PR-VOLUME-X                 PIC X(11).
001300     05  PR-VOLUME-N REDEFINES PR-VOLUME-X
001400                                     PIC 9(11).
001500     05  FILLER                      PIC X(02).
