000100*---------------------------------------------------------------*
000200*  COPYLIB SLVTBL  -  IN-MEMORY MOVEMENT TABLE (MOVE-REC)
000300*  ONE ENTRY PER TRADING DAY AFTER THE FIRST. BUILT DURING
000400*  PRICE-LOAD, WALKED TWICE BY THE STATISTICS ACCUMULATOR, THEN
000500*  FED TO THE SORT AS THE MOVEMENT RANKER'S INPUT PROCEDURE.
000600*---------------------------------------------------------------*
000700 01  SLV-MOVEMENT-TABLE.
000800     05  MV-ENTRY OCCURS 1 TO 12000 TIMES
000900             DEPENDING ON WS-TOTAL-DAYS
001000             INDEXED BY MV-IDX.
001100         10  MV-DATE                 PIC X(10).
001200         10  MV-DATE-X REDEFINES MV-DATE.
001300             15  MV-YEAR              PIC X(04).
001400             15  FILLER               PIC X(01).
001500             15  MV-MONTH             PIC X(02).
001600             15  FILLER               PIC X(01).
001700             15  MV-DAY               PIC X(02).
001800         10  MV-CLOSE                 PIC 9(05)V99.
001900         10  MV-VOLUME                PIC 9(11).
002000         10  MV-CHANGE                PIC S9(05)V99.
002100         10  MV-CHANGE-PCT            PIC S9(03)V9(04).
002200         10  FILLER                   PIC X(01).
