000100*===============================================================*
000200* PROGRAM NAME:    SILVMVMT
000300* ORIGINAL AUTHOR: MARGARET OYELARAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/84 M OYELARAN     CREATED FOR TRUST DIVISION BATCH SUITE  CR-0104
000900* 03/12/84 M OYELARAN     INITIAL PRICE-LOAD AND RANK LOGIC       CR-0104
001000* 09/08/84 M OYELARAN     ADDED VOLATILITY (POP STD DEV) CALC     CR-0139
001100* 09/08/84 M OYELARAN     ADDED SIGMA COLUMN TO RANKED TABLES     CR-0139
001200* 02/14/85 R KASPRZAK     WIDENED PR-VOLUME TO 11 DIGITS -        CR-0201
001300* 02/14/85 R KASPRZAK     TRUST WAS TRUNCATING HEAVY VOLUME DAYS  CR-0201
001400* 11/03/86 R KASPRZAK     FIXED TIE-BREAK ON MAX/MIN TO KEEP THE  CR-0288
001500* 11/03/86 R KASPRZAK     EARLIEST DATE, NOT THE LAST ONE FOUND   CR-0288
001600* 06/19/88 D FEALY        SPLIT GAINS/LOSSES INTO TWO SORT PASSES CR-0355
001700* 06/19/88 D FEALY        LOSSES PASS NOW ASCENDING, NOT REVERSED CR-0355
001800* 06/19/88 D FEALY        AFTER THE FACT - MATCHES ANALYST SPEC   CR-0355
001900* 01/22/90 D FEALY        ADDED GAINS-FILE AND LOSSES-FILE        CR-0410
002000* 01/22/90 D FEALY        MACHINE EXTRACTS FOR THE QUANT DESK     CR-0410
002100* 07/07/92 P ODUYA        SKIP-AND-WARN ON BAD CLOSE INSTEAD OF   CR-0477
002200* 07/07/92 P ODUYA        ABENDING THE WHOLE RUN - OPS REQUEST    CR-0477
002300* 04/30/94 P ODUYA        FULLDATA-FILE ADDED FOR RECON DESK      CR-0512
002400* 08/11/96 T MASCARO      REPORT WIDENED TO 90 COLS PER STD 12-A  CR-0588
002500* 08/11/96 T MASCARO      RETIRED THE 80-COL LAYOUT               CR-0588
002600* 12/03/98 T MASCARO      YEAR-2000 REMEDIATION - WINDOWED THE    CR-0641
002700* 12/03/98 T MASCARO      CENTURY ON THE ACCEPT FROM DATE RESULT  CR-0641
002800* 12/03/98 T MASCARO      SEE COPYLIB PRTCTL FOR THE WINDOW RULE  CR-0641
002900* 05/17/99 T MASCARO      Y2K SIGN-OFF - REGRESSION RUN CLEAN     CR-0641
003000* 03/09/01 L ABIONA       RANK TABLE CAP RAISED FROM 25 TO 50     CR-0703
003100* 03/09/01 L ABIONA       PER REVISED TRUST DIVISION STANDARD     CR-0703
003200* 10/14/05 L ABIONA       DROPPED THE PUNCHED SIGMA-ZERO ABEND -  CR-0779
003300* 10/14/05 L ABIONA       FLAT DAYS NOW REPORT SIGMA OF ZERO      CR-0779
003400* 08/22/07 J WACHIRA      CONSOLE SUMMARY NOW PRINTS AVG DAILY    CR-0812
003500* 08/22/07 J WACHIRA      CHANGE AND VOLATILITY - MATCHES THE     CR-0812
003600* 08/22/07 J WACHIRA      PRINTED STATISTICS BLOCK PER AUDIT      CR-0812
003700* 08/22/07 J WACHIRA      PCT/SIGMA EDIT MOVES WERE TRUNCATING,   CR-0813
003800* 08/22/07 J WACHIRA      NOT ROUNDING - CHANGED TO COMPUTE       CR-0813
003900* 08/22/07 J WACHIRA      ROUNDED ON EVERY PCT/SIGMA EDIT FIELD   CR-0813
004000*===============================================================*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  SILVMVMT.
004300 AUTHOR. MARGARET OYELARAN.
004400 INSTALLATION. TRUST DIVISION - BATCH DEVELOPMENT.
004500 DATE-WRITTEN. 03/12/84.
004600 DATE-COMPILED.
004700 SECURITY. NON-CONFIDENTIAL.
004800*===============================================================*
004900* REMARKS. DAILY PRICE MOVEMENT ANALYSIS FOR THE SILVER TRUST.
005000*          READS THE PRE-SORTED DAILY CLOSE FILE, BUILDS ONE
005100*          MOVEMENT ENTRY PER TRADING DAY AFTER THE FIRST, THEN
005200*          RANKS THE BIGGEST GAINS AND LOSSES BY PERCENT CHANGE
005300*          AND SIGMA. NO KEYED ACCESS ANYWHERE IN THIS JOB - THE
005400*          PRICE FILE ARRIVES SEQUENTIAL, DATE ASCENDING.
005500*===============================================================*
005600 ENVIRONMENT DIVISION.
005700*---------------------------------------------------------------*
005800 CONFIGURATION SECTION.
005900*---------------------------------------------------------------*
006000 SOURCE-COMPUTER. IBM-3081.
006100 OBJECT-COMPUTER. IBM-3081.
006200 SPECIAL-NAMES.
006300     C01               IS TOP-OF-FORM
006400     CLASS SLV-NUMERIC-CLASS IS '0' THRU '9'
006500     UPSI-0  ON STATUS  IS SLV-TRACE-REQUESTED
006600             OFF STATUS IS SLV-TRACE-NOT-REQUESTED.
006700*---------------------------------------------------------------*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT PRICE-FILE ASSIGN TO PRICEDD
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS PRICE-FILE-STATUS.
007300*
007400     SELECT REPORT-FILE ASSIGN TO RPTDD
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS REPORT-FILE-STATUS.
007700*
007800     SELECT FULLDATA-FILE ASSIGN TO FULLDD
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS FULLDATA-FILE-STATUS.
008100*
008200     SELECT GAINS-FILE ASSIGN TO GAINSDD
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS GAINS-FILE-STATUS.
008500*
008600     SELECT LOSSES-FILE ASSIGN TO LOSSDD
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS LOSSES-FILE-STATUS.
008900*
009000     SELECT SORT-FILE ASSIGN TO SORTWK1.
009100*===============================================================*
009200 DATA DIVISION.
009300*---------------------------------------------------------------*
009400 FILE SECTION.
009500*---------------------------------------------------------------*
009600 FD  PRICE-FILE RECORDING MODE F.
009700 COPY SLVPRC.
009800*---------------------------------------------------------------*
009900 FD  REPORT-FILE RECORDING MODE F.
010000 01  PRINT-RECORD.
010100*    05  CC                          PIC X(01).
010200     05  PRINT-LINE                  PIC X(90).
010300*---------------------------------------------------------------*
010400 FD  FULLDATA-FILE RECORDING MODE F.
010500 01  FULLDATA-FILE-REC               PIC X(54).
010600*---------------------------------------------------------------*
010700 FD  GAINS-FILE RECORDING MODE F.
010800 01  GAINS-FILE-REC                  PIC X(65).
010900*---------------------------------------------------------------*
011000 FD  LOSSES-FILE RECORDING MODE F.
011100 01  LOSSES-FILE-REC                 PIC X(65).
011200*---------------------------------------------------------------*
011300 SD  SORT-FILE.
011400 01  SORT-RECORD.
011500     05  SR-CHANGE-PCT               PIC S9(03)V9(04).
011600     05  SR-DATE                     PIC X(10).
011700     05  SR-CLOSE                    PIC 9(05)V99.
011800     05  SR-VOLUME                   PIC 9(11).
011900     05  SR-CHANGE                   PIC S9(05)V99.
012000     05  FILLER                      PIC X(05).
012100*---------------------------------------------------------------*
012200 WORKING-STORAGE SECTION.
012300*---------------------------------------------------------------*
012400 01  WS-COUNTERS.
012500     05  WS-TOTAL-DAYS               PIC 9(05) COMP VALUE 0.
012600     05  WS-RECS-READ                PIC 9(05) COMP VALUE 0.
012700     05  WS-RECS-SKIPPED             PIC 9(05) COMP VALUE 0.
012800     05  WS-GAIN-COUNT                PIC 9(03) COMP VALUE 0.
012900     05  WS-LOSS-COUNT                PIC 9(03) COMP VALUE 0.
013000     05  WS-DISPLAY-COUNT            PIC 9(03) COMP VALUE 0.
013100     05  FILLER                      PIC X(01).
013200*---------------------------------------------------------------*
013300 COPY SLVTBL.
013400*---------------------------------------------------------------*
013500 01  WS-RANK-TABLES.
013600     05  GAINS-TABLE.
013700         10  GT-ENTRY OCCURS 50 TIMES INDEXED BY GT-IDX.
013800             15  GT-RANK              PIC 9(03).
013900             15  GT-DATE               PIC X(10).
014000             15  GT-CLOSE              PIC 9(05)V99.
014100             15  GT-VOLUME             PIC 9(11).
014200             15  GT-CHANGE             PIC S9(05)V99.
014300             15  GT-CHANGE-PCT         PIC S9(03)V9(04).
014400             15  GT-SIGMA              PIC S9(03)V99.
014500             15  FILLER                PIC X(01).
014600     05  LOSSES-TABLE.
014700         10  LT-ENTRY OCCURS 50 TIMES INDEXED BY LT-IDX.
014800             15  LT-RANK               PIC 9(03).
014900             15  LT-DATE               PIC X(10).
015000             15  LT-CLOSE              PIC 9(05)V99.
015100             15  LT-VOLUME             PIC 9(11).
015200             15  LT-CHANGE             PIC S9(05)V99.
015300             15  LT-CHANGE-PCT         PIC S9(03)V9(04).
015400             15  LT-SIGMA              PIC S9(03)V99.
015500             15  FILLER                PIC X(01).
015600     05  FILLER                       PIC X(01).
015700*---------------------------------------------------------------*
015800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
015900     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
016000         88  END-OF-FILE                       VALUE 'Y'.
016100     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
016200         88  SORT-END-OF-FILE                  VALUE 'Y'.
016300     05  VALID-RECORD-SW             PIC X(01) VALUE 'Y'.
016400         88  VALID-RECORD                      VALUE 'Y'.
016500     05  FIRST-RECORD-SW             PIC X(01) VALUE 'Y'.
016600         88  FIRST-VALID-RECORD                VALUE 'Y'.
016700     05  DATA-FOUND-SW               PIC X(01) VALUE 'N'.
016800         88  DATA-FOUND                        VALUE 'Y'.
016900     05  PRICE-FILE-STATUS           PIC X(02) VALUE SPACES.
017000     05  REPORT-FILE-STATUS          PIC X(02) VALUE SPACES.
017100     05  FULLDATA-FILE-STATUS        PIC X(02) VALUE SPACES.
017200     05  GAINS-FILE-STATUS           PIC X(02) VALUE SPACES.
017300     05  LOSSES-FILE-STATUS          PIC X(02) VALUE SPACES.
017400     05  WS-SUB                      PIC 9(05) COMP VALUE 0.
017500*---------------------------------------------------------------*
017600 01  WS-STAT-FIELDS.
017700     05  WS-PRIOR-CLOSE               PIC 9(05)V99 VALUE 0.
017800     05  WS-SUM-PCT                   PIC S9(07)V9(04) VALUE 0.
017900     05  WS-SUM-SQUARES               PIC S9(11)V9(04) VALUE 0.
018000     05  WS-AVG-PCT                   PIC S9(03)V9(04) VALUE 0.
018100     05  WS-DEV                       PIC S9(03)V9(04) VALUE 0.
018200     05  WS-VARIANCE                  PIC S9(07)V9(04) VALUE 0.
018300     05  WS-STDDEV                    PIC S9(03)V9(04) VALUE 0.
018400     05  WS-MAXGAIN-PCT               PIC S9(03)V9(04).
018500     05  WS-MAXGAIN-DATE              PIC X(10).
018600     05  WS-MAXLOSS-PCT               PIC S9(03)V9(04).
018700     05  WS-MAXLOSS-DATE              PIC X(10).
018800     05  FILLER                       PIC X(01).
018900*---------------------------------------------------------------*
019000 01  WS-SQRT-FIELDS.
019100     05  WS-SQRT-INPUT                PIC S9(07)V9(04) VALUE 0.
019200     05  WS-SQRT-RESULT               PIC S9(07)V9(04) VALUE 0.
019300     05  WS-SQRT-PREV                 PIC S9(07)V9(04) VALUE 0.
019400     05  WS-SQRT-ITER                 PIC 9(02) COMP VALUE 0.
019500     05  FILLER                       PIC X(01).
019600*---------------------------------------------------------------*
019700 01  NEXT-REPORT-LINE                PIC X(90).
019800 01  WS-RUN-DATE-DISPLAY.
019900     05  WS-RD-YEAR                   PIC 9(04).
020000     05  FILLER                       PIC X(01) VALUE '-'.
020100     05  WS-RD-MONTH                  PIC 9(02).
020200     05  FILLER                       PIC X(01) VALUE '-'.
020300     05  WS-RD-DAY                    PIC 9(02).
020400*---------------------------------------------------------------*
020500 COPY SLVRPT.
020600*---------------------------------------------------------------*
020700 COPY SLVEXT.
020800*---------------------------------------------------------------*
020900 COPY PRTCTL.
021000*===============================================================*
021100 PROCEDURE DIVISION.
021200*---------------------------------------------------------------*
021300 0000-MAIN-PROCESSING.
021400*---------------------------------------------------------------*
021500     PERFORM 1000-INITIALIZE-AND-OPEN THRU 1000-EXIT.
021600     PERFORM 2000-LOAD-AND-CALCULATE THRU 2000-EXIT.
021700     IF NOT DATA-FOUND
021800         PERFORM 9800-NO-DATA-ERROR THRU 9800-EXIT
021900     ELSE
022000         PERFORM 3000-CALCULATE-STATISTICS THRU 3000-EXIT
022100         PERFORM 4000-RANK-MOVEMENTS THRU 4000-EXIT
022200         PERFORM 5000-CALCULATE-SIGMA THRU 5000-EXIT
022300         PERFORM 6000-WRITE-REPORT THRU 6000-EXIT
022400         PERFORM 7000-WRITE-EXTRACTS THRU 7000-EXIT
022500         PERFORM 8000-DISPLAY-CONSOLE-SUMMARY THRU 8000-EXIT
022600     END-IF.
022700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
022800     GOBACK.
022900*---------------------------------------------------------------*
023000 1000-INITIALIZE-AND-OPEN.
023100*---------------------------------------------------------------*
023200     OPEN INPUT PRICE-FILE.
023300     IF PRICE-FILE-STATUS NOT = '00'
023400         DISPLAY 'SILVMVMT - CANNOT OPEN PRICE-FILE, STATUS = '
023500             PRICE-FILE-STATUS
023600         SET END-OF-FILE TO TRUE
023700     END-IF.
023800     OPEN OUTPUT REPORT-FILE.
023900     OPEN OUTPUT FULLDATA-FILE.
024000     OPEN OUTPUT GAINS-FILE.
024100     OPEN OUTPUT LOSSES-FILE.
024200     IF SLV-TRACE-REQUESTED
024300         DISPLAY 'SILVMVMT - UPSI-0 ON, TRACE MODE REQUESTED'
024400     END-IF.
024500     MOVE -999.9999 TO WS-MAXGAIN-PCT.
024600     MOVE  999.9999 TO WS-MAXLOSS-PCT.
024700     MOVE 99 TO LINE-COUNT.
024800     MOVE 1 TO PAGE-COUNT.
024900     PERFORM 1100-DETERMINE-RUN-DATE THRU 1100-EXIT.
025000 1000-EXIT.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 1100-DETERMINE-RUN-DATE.
025400*---------------------------------------------------------------*
025500     ACCEPT WS-CURRENT-DATE-DATA FROM DATE.
025600     IF WS-CURRENT-YY < 50
025700         MOVE 20 TO WS-CURRENT-CENTURY
025800     ELSE
025900         MOVE 19 TO WS-CURRENT-CENTURY
026000     END-IF.
026100     COMPUTE WS-CURRENT-YEAR =
026200         (WS-CURRENT-CENTURY * 100) + WS-CURRENT-YY.
026300     MOVE WS-CURRENT-YEAR         TO WS-RD-YEAR.
026400     MOVE WS-CURRENT-MONTH        TO WS-RD-MONTH.
026500     MOVE WS-CURRENT-DAY          TO WS-RD-DAY.
026600     MOVE WS-RUN-DATE-DISPLAY     TO RH-ANALYSIS-DATE.
026700 1100-EXIT.
026800     EXIT.
026900*---------------------------------------------------------------*
027000 2000-LOAD-AND-CALCULATE.
027100*---------------------------------------------------------------*
027200     IF NOT END-OF-FILE
027300         PERFORM 2800-READ-PRICE-RECORD THRU 2800-EXIT
027400         PERFORM 2900-PROCESS-ONE-PRICE-RECORD THRU 2900-EXIT
027500             UNTIL END-OF-FILE
027600     END-IF.
027700 2000-EXIT.
027800     EXIT.
027900*---------------------------------------------------------------*
028000 2900-PROCESS-ONE-PRICE-RECORD.
028100*---------------------------------------------------------------*
028200     PERFORM 2100-VALIDATE-PRICE-RECORD THRU 2100-EXIT.
028300     IF VALID-RECORD
028400         PERFORM 2200-BUILD-MOVEMENT-ENTRY THRU 2200-EXIT
028500     END-IF.
028600     PERFORM 2800-READ-PRICE-RECORD THRU 2800-EXIT.
028700 2900-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------*
029000 2100-VALIDATE-PRICE-RECORD.
029100*---------------------------------------------------------------*
029200     MOVE 'Y' TO VALID-RECORD-SW.
029300     IF PR-CLOSE-X IS NOT NUMERIC
029400         OR PR-CLOSE-N IS EQUAL TO ZERO
029500         MOVE 'N' TO VALID-RECORD-SW
029600         ADD 1 TO WS-RECS-SKIPPED
029700         DISPLAY 'SILVMVMT - SKIPPING RECORD, BAD CLOSE, DATE = '
029800             PR-DATE
029900     END-IF.
030000     IF VALID-RECORD
030100         IF PR-VOLUME-X IS NOT NUMERIC
030200             MOVE 0 TO PR-VOLUME-N
030300         END-IF
030400     END-IF.
030500 2100-EXIT.
030600     EXIT.
030700*---------------------------------------------------------------*
030800 2200-BUILD-MOVEMENT-ENTRY.
030900*---------------------------------------------------------------*
031000     IF FIRST-VALID-RECORD
031100         MOVE PR-CLOSE-N          TO WS-PRIOR-CLOSE
031200         MOVE 'N'                 TO FIRST-RECORD-SW
031300     ELSE
031400         ADD 1                    TO WS-TOTAL-DAYS
031500         MOVE PR-DATE             TO MV-DATE (WS-TOTAL-DAYS)
031600         MOVE PR-CLOSE-N          TO MV-CLOSE (WS-TOTAL-DAYS)
031700         MOVE PR-VOLUME-N         TO MV-VOLUME (WS-TOTAL-DAYS)
031800         COMPUTE MV-CHANGE (WS-TOTAL-DAYS) =
031900             PR-CLOSE-N - WS-PRIOR-CLOSE
032000         COMPUTE MV-CHANGE-PCT (WS-TOTAL-DAYS) ROUNDED =
032100             (MV-CHANGE (WS-TOTAL-DAYS) / WS-PRIOR-CLOSE) * 100
032200         MOVE PR-CLOSE-N          TO WS-PRIOR-CLOSE
032300         MOVE 'Y'                 TO DATA-FOUND-SW
032400     END-IF.
032500 2200-EXIT.
032600     EXIT.
032700*---------------------------------------------------------------*
032800 2800-READ-PRICE-RECORD.
032900*---------------------------------------------------------------*
033000     ADD 1 TO WS-RECS-READ.
033100     READ PRICE-FILE
033200         AT END
033300             SET END-OF-FILE TO TRUE
033400             SUBTRACT 1 FROM WS-RECS-READ.
033500 2800-EXIT.
033600     EXIT.
033700*---------------------------------------------------------------*
033800 3000-CALCULATE-STATISTICS.
033900*---------------------------------------------------------------*
034000     PERFORM 3100-ACCUMULATE-MAX-MIN-AND-SUM
034100         VARYING WS-SUB FROM 1 BY 1
034200         UNTIL WS-SUB > WS-TOTAL-DAYS.
034300     COMPUTE WS-AVG-PCT ROUNDED =
034400         WS-SUM-PCT / WS-TOTAL-DAYS.
034500     PERFORM 3200-ACCUMULATE-SUM-OF-SQUARES
034600         VARYING WS-SUB FROM 1 BY 1
034700         UNTIL WS-SUB > WS-TOTAL-DAYS.
034800     PERFORM 3300-COMPUTE-STANDARD-DEVIATION THRU 3300-EXIT.
034900 3000-EXIT.
035000     EXIT.
035100*---------------------------------------------------------------*
035200 3100-ACCUMULATE-MAX-MIN-AND-SUM.
035300*---------------------------------------------------------------*
035400     ADD MV-CHANGE-PCT (WS-SUB) TO WS-SUM-PCT.
035500     IF MV-CHANGE-PCT (WS-SUB) > WS-MAXGAIN-PCT
035600         MOVE MV-CHANGE-PCT (WS-SUB) TO WS-MAXGAIN-PCT
035700         MOVE MV-DATE (WS-SUB)       TO WS-MAXGAIN-DATE
035800     END-IF.
035900     IF MV-CHANGE-PCT (WS-SUB) < WS-MAXLOSS-PCT
036000         MOVE MV-CHANGE-PCT (WS-SUB) TO WS-MAXLOSS-PCT
036100         MOVE MV-DATE (WS-SUB)       TO WS-MAXLOSS-DATE
036200     END-IF.
036300*---------------------------------------------------------------*
036400 3200-ACCUMULATE-SUM-OF-SQUARES.
036500*---------------------------------------------------------------*
036600     COMPUTE WS-DEV = MV-CHANGE-PCT (WS-SUB) - WS-AVG-PCT.
036700     COMPUTE WS-SUM-SQUARES =
036800         WS-SUM-SQUARES + (WS-DEV * WS-DEV).
036900*---------------------------------------------------------------*
037000 3300-COMPUTE-STANDARD-DEVIATION.
037100*---------------------------------------------------------------*
037200     COMPUTE WS-VARIANCE = WS-SUM-SQUARES / WS-TOTAL-DAYS.
037300     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
037400     PERFORM 9600-SQUARE-ROOT THRU 9600-EXIT.
037500     MOVE WS-SQRT-RESULT TO WS-STDDEV.
037600 3300-EXIT.
037700     EXIT.
037800*---------------------------------------------------------------*
037900 4000-RANK-MOVEMENTS.
038000*---------------------------------------------------------------*
038100     SORT SORT-FILE
038200         ON DESCENDING KEY SR-CHANGE-PCT
038300         INPUT PROCEDURE IS 4110-RELEASE-MOVEMENTS
038400             THRU 4110-EXIT
038500         OUTPUT PROCEDURE IS 4120-RETURN-GAINS
038600             THRU 4120-EXIT.
038700     SORT SORT-FILE
038800         ON ASCENDING KEY SR-CHANGE-PCT
038900         INPUT PROCEDURE IS 4110-RELEASE-MOVEMENTS
039000             THRU 4110-EXIT
039100         OUTPUT PROCEDURE IS 4220-RETURN-LOSSES
039200             THRU 4220-EXIT.
039300 4000-EXIT.
039400     EXIT.
039500*---------------------------------------------------------------*
039600 4110-RELEASE-MOVEMENTS.
039700*---------------------------------------------------------------*
039800     PERFORM 4111-RELEASE-ONE-ENTRY
039900         VARYING WS-SUB FROM 1 BY 1
040000         UNTIL WS-SUB > WS-TOTAL-DAYS.
040100 4110-EXIT.
040200     EXIT.
040300*---------------------------------------------------------------*
040400 4111-RELEASE-ONE-ENTRY.
040500*---------------------------------------------------------------*
040600     MOVE MV-CHANGE-PCT (WS-SUB)  TO SR-CHANGE-PCT.
040700     MOVE MV-DATE (WS-SUB)        TO SR-DATE.
040800     MOVE MV-CLOSE (WS-SUB)       TO SR-CLOSE.
040900     MOVE MV-VOLUME (WS-SUB)      TO SR-VOLUME.
041000     MOVE MV-CHANGE (WS-SUB)      TO SR-CHANGE.
041100     RELEASE SORT-RECORD.
041200*---------------------------------------------------------------*
041300 4120-RETURN-GAINS.
041400*---------------------------------------------------------------*
041500     MOVE 'N' TO SORT-EOF-SW.
041600     MOVE 0 TO WS-GAIN-COUNT.
041700     PERFORM 4121-RETURN-ONE-GAIN
041800         UNTIL SORT-END-OF-FILE OR WS-GAIN-COUNT = 50.
041900 4120-EXIT.
042000     EXIT.
042100*---------------------------------------------------------------*
042200 4121-RETURN-ONE-GAIN.
042300*---------------------------------------------------------------*
042400     RETURN SORT-FILE
042500         AT END
042600             SET SORT-END-OF-FILE TO TRUE.
042700     IF NOT SORT-END-OF-FILE
042800         ADD 1 TO WS-GAIN-COUNT
042900         SET GT-IDX TO WS-GAIN-COUNT
043000         MOVE WS-GAIN-COUNT     TO GT-RANK (GT-IDX)
043100         MOVE SR-DATE           TO GT-DATE (GT-IDX)
043200         MOVE SR-CLOSE          TO GT-CLOSE (GT-IDX)
043300         MOVE SR-VOLUME         TO GT-VOLUME (GT-IDX)
043400         MOVE SR-CHANGE         TO GT-CHANGE (GT-IDX)
043500         MOVE SR-CHANGE-PCT     TO GT-CHANGE-PCT (GT-IDX)
043600     END-IF.
043700*---------------------------------------------------------------*
043800 4220-RETURN-LOSSES.
043900*---------------------------------------------------------------*
044000     MOVE 'N' TO SORT-EOF-SW.
044100     MOVE 0 TO WS-LOSS-COUNT.
044200     PERFORM 4221-RETURN-ONE-LOSS
044300         UNTIL SORT-END-OF-FILE OR WS-LOSS-COUNT = 50.
044400 4220-EXIT.
044500     EXIT.
044600*---------------------------------------------------------------*
044700 4221-RETURN-ONE-LOSS.
044800*---------------------------------------------------------------*
044900     RETURN SORT-FILE
045000         AT END
045100             SET SORT-END-OF-FILE TO TRUE.
045200     IF NOT SORT-END-OF-FILE
045300         ADD 1 TO WS-LOSS-COUNT
045400         SET LT-IDX TO WS-LOSS-COUNT
045500         MOVE WS-LOSS-COUNT     TO LT-RANK (LT-IDX)
045600         MOVE SR-DATE           TO LT-DATE (LT-IDX)
045700         MOVE SR-CLOSE          TO LT-CLOSE (LT-IDX)
045800         MOVE SR-VOLUME         TO LT-VOLUME (LT-IDX)
045900         MOVE SR-CHANGE         TO LT-CHANGE (LT-IDX)
046000         MOVE SR-CHANGE-PCT     TO LT-CHANGE-PCT (LT-IDX)
046100     END-IF.
046200*---------------------------------------------------------------*
046300 5000-CALCULATE-SIGMA.
046400*---------------------------------------------------------------*
046500     PERFORM 5100-CALCULATE-SIGMA-GAINS
046600         VARYING GT-IDX FROM 1 BY 1
046700         UNTIL GT-IDX > WS-GAIN-COUNT.
046800     PERFORM 5200-CALCULATE-SIGMA-LOSSES
046900         VARYING LT-IDX FROM 1 BY 1
047000         UNTIL LT-IDX > WS-LOSS-COUNT.
047100 5000-EXIT.
047200     EXIT.
047300*---------------------------------------------------------------*
047400 5100-CALCULATE-SIGMA-GAINS.
047500*---------------------------------------------------------------*
047600     IF WS-STDDEV = ZERO
047700         MOVE 0 TO GT-SIGMA (GT-IDX)
047800     ELSE
047900         COMPUTE GT-SIGMA (GT-IDX) ROUNDED =
048000             (GT-CHANGE-PCT (GT-IDX) - WS-AVG-PCT) / WS-STDDEV
048100     END-IF.
048200*---------------------------------------------------------------*
048300 5200-CALCULATE-SIGMA-LOSSES.
048400*---------------------------------------------------------------*
048500     IF WS-STDDEV = ZERO
048600         MOVE 0 TO LT-SIGMA (LT-IDX)
048700     ELSE
048800         COMPUTE LT-SIGMA (LT-IDX) ROUNDED =
048900             (LT-CHANGE-PCT (LT-IDX) - WS-AVG-PCT) / WS-STDDEV
049000     END-IF.
049100*---------------------------------------------------------------*
049200 6000-WRITE-REPORT.
049300*---------------------------------------------------------------*
049400     PERFORM 6100-WRITE-HEADING-BLOCK THRU 6100-EXIT.
049500     PERFORM 6200-WRITE-STATISTICS-BLOCK THRU 6200-EXIT.
049600     PERFORM 6300-WRITE-GAINS-TABLE THRU 6300-EXIT.
049700     PERFORM 6400-WRITE-LOSSES-TABLE THRU 6400-EXIT.
049800 6000-EXIT.
049900     EXIT.
050000*---------------------------------------------------------------*
050100 6100-WRITE-HEADING-BLOCK.
050200*---------------------------------------------------------------*
050300     MOVE RPT-RULE-EQ                TO NEXT-REPORT-LINE.
050400     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
050500     MOVE RPT-TITLE-LINE              TO NEXT-REPORT-LINE.
050600     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
050700     MOVE RPT-RULE-EQ                TO NEXT-REPORT-LINE.
050800     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
050900     MOVE SPACES                      TO NEXT-REPORT-LINE.
051000     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
051100     MOVE RH-DATE-LINE                TO NEXT-REPORT-LINE.
051200     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
051300     MOVE MV-DATE (1)                 TO RH-PERIOD-START.
051400     MOVE MV-DATE (WS-TOTAL-DAYS)     TO RH-PERIOD-END.
051500     MOVE RH-PERIOD-LINE              TO NEXT-REPORT-LINE.
051600     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
051700     MOVE WS-TOTAL-DAYS               TO RH-TOTAL-DAYS.
051800     MOVE RH-DAYS-LINE                TO NEXT-REPORT-LINE.
051900     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
052000     MOVE SPACES                      TO NEXT-REPORT-LINE.
052100     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
052200 6100-EXIT.
052300     EXIT.
052400*---------------------------------------------------------------*
052500 6200-WRITE-STATISTICS-BLOCK.
052600*---------------------------------------------------------------*
052700     MOVE RPT-STATS-HEADING          TO NEXT-REPORT-LINE.
052800     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
052900     MOVE RPT-RULE-DASH              TO NEXT-REPORT-LINE.
053000     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
053100     COMPUTE RS-MAXGAIN-PCT ROUNDED  = WS-MAXGAIN-PCT.
053200     MOVE WS-MAXGAIN-DATE            TO RS-MAXGAIN-DATE.
053300     MOVE RS-MAXGAIN-LINE            TO NEXT-REPORT-LINE.
053400     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
053500     COMPUTE RS-MAXLOSS-PCT ROUNDED  = WS-MAXLOSS-PCT.
053600     MOVE WS-MAXLOSS-DATE            TO RS-MAXLOSS-DATE.
053700     MOVE RS-MAXLOSS-LINE            TO NEXT-REPORT-LINE.
053800     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
053900     MOVE WS-AVG-PCT                 TO RS-AVG-PCT.
054000     MOVE RS-AVG-LINE                TO NEXT-REPORT-LINE.
054100     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
054200     COMPUTE RS-VOL-PCT      ROUNDED = WS-STDDEV.
054300     MOVE RS-VOL-LINE                TO NEXT-REPORT-LINE.
054400     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
054500     MOVE SPACES                     TO NEXT-REPORT-LINE.
054600     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
054700 6200-EXIT.
054800     EXIT.
054900*---------------------------------------------------------------*
055000 6300-WRITE-GAINS-TABLE.
055100*---------------------------------------------------------------*
055200     MOVE RPT-RULE-EQ                TO NEXT-REPORT-LINE.
055300     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
055400     MOVE RPT-GAINS-TITLE             TO NEXT-REPORT-LINE.
055500     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
055600     MOVE RPT-RULE-EQ                TO NEXT-REPORT-LINE.
055700     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
055800     MOVE RPT-COLUMN-HEADINGS         TO NEXT-REPORT-LINE.
055900     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
056000     MOVE RPT-RULE-DASH               TO NEXT-REPORT-LINE.
056100     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
056200     PERFORM 6310-WRITE-ONE-GAIN-LINE
056300         VARYING GT-IDX FROM 1 BY 1
056400         UNTIL GT-IDX > WS-GAIN-COUNT.
056500 6300-EXIT.
056600     EXIT.
056700*---------------------------------------------------------------*
056800 6310-WRITE-ONE-GAIN-LINE.
056900*---------------------------------------------------------------*
057000     MOVE GT-RANK (GT-IDX)           TO RE-RANK-EDIT.
057100     MOVE RE-RANK-EDIT               TO DR-RANK.
057200     MOVE GT-DATE (GT-IDX)           TO DR-DATE.
057300     MOVE GT-CLOSE (GT-IDX)          TO RE-CLOSE-EDIT.
057400     MOVE RE-CLOSE-EDIT              TO DR-CLOSE.
057500     MOVE GT-CHANGE (GT-IDX)         TO RE-CHANGE-EDIT.
057600     MOVE RE-CHANGE-EDIT             TO DR-CHANGE.
057700     COMPUTE RE-PCT-EDIT ROUNDED     = GT-CHANGE-PCT (GT-IDX).
057800     MOVE SPACES                     TO DR-CHANGE-PCT.
057900     STRING RE-PCT-EDIT DELIMITED BY SIZE '%' DELIMITED BY SIZE
058000         INTO DR-CHANGE-PCT.
058100     MOVE GT-SIGMA (GT-IDX)          TO RE-SIGMA-EDIT.
058200     MOVE RE-SIGMA-EDIT              TO DR-SIGMA.
058300     MOVE GT-VOLUME (GT-IDX)         TO RE-VOLUME-EDIT.
058400     MOVE RE-VOLUME-EDIT             TO DR-VOLUME.
058500     MOVE RPT-DETAIL-RANKED          TO NEXT-REPORT-LINE.
058600     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
058700*---------------------------------------------------------------*
058800 6400-WRITE-LOSSES-TABLE.
058900*---------------------------------------------------------------*
059000     MOVE RPT-RULE-EQ                TO NEXT-REPORT-LINE.
059100     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
059200     MOVE RPT-LOSSES-TITLE            TO NEXT-REPORT-LINE.
059300     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
059400     MOVE RPT-RULE-EQ                TO NEXT-REPORT-LINE.
059500     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
059600     MOVE RPT-COLUMN-HEADINGS         TO NEXT-REPORT-LINE.
059700     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
059800     MOVE RPT-RULE-DASH               TO NEXT-REPORT-LINE.
059900     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
060000     PERFORM 6410-WRITE-ONE-LOSS-LINE
060100         VARYING LT-IDX FROM 1 BY 1
060200         UNTIL LT-IDX > WS-LOSS-COUNT.
060300 6400-EXIT.
060400     EXIT.
060500*---------------------------------------------------------------*
060600 6410-WRITE-ONE-LOSS-LINE.
060700*---------------------------------------------------------------*
060800     MOVE LT-RANK (LT-IDX)           TO RE-RANK-EDIT.
060900     MOVE RE-RANK-EDIT               TO DR-RANK.
061000     MOVE LT-DATE (LT-IDX)           TO DR-DATE.
061100     MOVE LT-CLOSE (LT-IDX)          TO RE-CLOSE-EDIT.
061200     MOVE RE-CLOSE-EDIT              TO DR-CLOSE.
061300     MOVE LT-CHANGE (LT-IDX)         TO RE-CHANGE-EDIT.
061400     MOVE RE-CHANGE-EDIT             TO DR-CHANGE.
061500     COMPUTE RE-PCT-EDIT ROUNDED     = LT-CHANGE-PCT (LT-IDX).
061600     MOVE SPACES                     TO DR-CHANGE-PCT.
061700     STRING RE-PCT-EDIT DELIMITED BY SIZE '%' DELIMITED BY SIZE
061800         INTO DR-CHANGE-PCT.
061900     MOVE LT-SIGMA (LT-IDX)          TO RE-SIGMA-EDIT.
062000     MOVE RE-SIGMA-EDIT              TO DR-SIGMA.
062100     MOVE LT-VOLUME (LT-IDX)         TO RE-VOLUME-EDIT.
062200     MOVE RE-VOLUME-EDIT             TO DR-VOLUME.
062300     MOVE RPT-DETAIL-RANKED          TO NEXT-REPORT-LINE.
062400     PERFORM 9130-WRITE-PRINT-LINE THRU 9130-EXIT.
062500*---------------------------------------------------------------*
062600 7000-WRITE-EXTRACTS.
062700*---------------------------------------------------------------*
062800     PERFORM 7100-WRITE-FULLDATA-EXTRACT
062900         VARYING WS-SUB FROM 1 BY 1
063000         UNTIL WS-SUB > WS-TOTAL-DAYS.
063100     PERFORM 7200-WRITE-GAINS-EXTRACT
063200         VARYING GT-IDX FROM 1 BY 1
063300         UNTIL GT-IDX > WS-GAIN-COUNT.
063400     PERFORM 7300-WRITE-LOSSES-EXTRACT
063500         VARYING LT-IDX FROM 1 BY 1
063600         UNTIL LT-IDX > WS-LOSS-COUNT.
063700 7000-EXIT.
063800     EXIT.
063900*---------------------------------------------------------------*
064000 7100-WRITE-FULLDATA-EXTRACT.
064100*---------------------------------------------------------------*
064200     MOVE MV-DATE (WS-SUB)           TO FE-DATE.
064300     MOVE MV-CLOSE (WS-SUB)          TO FE-CLOSE.
064400     MOVE MV-VOLUME (WS-SUB)         TO FE-VOLUME.
064500     MOVE MV-CHANGE (WS-SUB)         TO FE-CHANGE.
064600     MOVE MV-CHANGE-PCT (WS-SUB)     TO FE-CHANGE-PCT.
064700     MOVE FULLDATA-EXT-REC           TO FULLDATA-FILE-REC.
064800     WRITE FULLDATA-FILE-REC.
064900*---------------------------------------------------------------*
065000 7200-WRITE-GAINS-EXTRACT.
065100*---------------------------------------------------------------*
065200     MOVE GT-RANK (GT-IDX)           TO RE-RANK.
065300     MOVE GT-DATE (GT-IDX)           TO RE-DATE.
065400     MOVE GT-CLOSE (GT-IDX)          TO RE-CLOSE.
065500     MOVE GT-VOLUME (GT-IDX)         TO RE-VOLUME.
065600     MOVE GT-CHANGE (GT-IDX)         TO RE-CHANGE.
065700     MOVE GT-CHANGE-PCT (GT-IDX)     TO RE-CHANGE-PCT.
065800     MOVE GT-SIGMA (GT-IDX)          TO RE-SIGMA.
065900     MOVE RANKED-EXT-REC             TO GAINS-FILE-REC.
066000     WRITE GAINS-FILE-REC.
066100*---------------------------------------------------------------*
066200 7300-WRITE-LOSSES-EXTRACT.
066300*---------------------------------------------------------------*
066400     MOVE LT-RANK (LT-IDX)           TO RE-RANK.
066500     MOVE LT-DATE (LT-IDX)           TO RE-DATE.
066600     MOVE LT-CLOSE (LT-IDX)          TO RE-CLOSE.
066700     MOVE LT-VOLUME (LT-IDX)         TO RE-VOLUME.
066800     MOVE LT-CHANGE (LT-IDX)         TO RE-CHANGE.
066900     MOVE LT-CHANGE-PCT (LT-IDX)     TO RE-CHANGE-PCT.
067000     MOVE LT-SIGMA (LT-IDX)          TO RE-SIGMA.
067100     MOVE RANKED-EXT-REC             TO LOSSES-FILE-REC.
067200     WRITE LOSSES-FILE-REC.
067300*---------------------------------------------------------------*
067400 8000-DISPLAY-CONSOLE-SUMMARY.
067500*---------------------------------------------------------------*
067600     DISPLAY 'SILVER PRICE MOVEMENT ANALYSIS - CONSOLE SUMMARY'.
067700     DISPLAY 'TOTAL TRADING DAYS: ' WS-TOTAL-DAYS.
067800     COMPUTE RE-PCT-EDIT ROUNDED = WS-MAXGAIN-PCT.
067900     DISPLAY 'MAX GAIN PCT:  ' RE-PCT-EDIT ' ON ' WS-MAXGAIN-DATE.
068000     COMPUTE RE-PCT-EDIT ROUNDED = WS-MAXLOSS-PCT.
068100     DISPLAY 'MAX LOSS PCT:  ' RE-PCT-EDIT ' ON ' WS-MAXLOSS-DATE.
068200     MOVE WS-AVG-PCT                 TO RS-AVG-PCT.
068300     DISPLAY 'AVG DAILY CHANGE PCT: ' RS-AVG-PCT.
068400     COMPUTE RS-VOL-PCT ROUNDED     = WS-STDDEV.
068500     DISPLAY 'VOLATILITY (STD DEV): ' RS-VOL-PCT.
068600     DISPLAY 'TOP 10 GAINS'.
068700     MOVE 10 TO WS-DISPLAY-COUNT.
068800     IF WS-GAIN-COUNT < 10
068900         MOVE WS-GAIN-COUNT TO WS-DISPLAY-COUNT
069000     END-IF.
069100     PERFORM 8100-DISPLAY-ONE-GAIN
069200         VARYING GT-IDX FROM 1 BY 1
069300         UNTIL GT-IDX > WS-DISPLAY-COUNT.
069400     DISPLAY 'TOP 10 LOSSES'.
069500     MOVE 10 TO WS-DISPLAY-COUNT.
069600     IF WS-LOSS-COUNT < 10
069700         MOVE WS-LOSS-COUNT TO WS-DISPLAY-COUNT
069800     END-IF.
069900     PERFORM 8200-DISPLAY-ONE-LOSS
070000         VARYING LT-IDX FROM 1 BY 1
070100         UNTIL LT-IDX > WS-DISPLAY-COUNT.
070200 8000-EXIT.
070300     EXIT.
070400*---------------------------------------------------------------*
070500 8100-DISPLAY-ONE-GAIN.
070600*---------------------------------------------------------------*
070700     COMPUTE RE-PCT-EDIT ROUNDED = GT-CHANGE-PCT (GT-IDX).
070800     MOVE GT-SIGMA (GT-IDX)      TO RE-SIGMA-EDIT.
070900     DISPLAY GT-RANK (GT-IDX) ' ' GT-DATE (GT-IDX) ' '
071000         RE-PCT-EDIT ' SIGMA ' RE-SIGMA-EDIT.
071100*---------------------------------------------------------------*
071200 8200-DISPLAY-ONE-LOSS.
071300*---------------------------------------------------------------*
071400     COMPUTE RE-PCT-EDIT ROUNDED = LT-CHANGE-PCT (LT-IDX).
071500     MOVE LT-SIGMA (LT-IDX)      TO RE-SIGMA-EDIT.
071600     DISPLAY LT-RANK (LT-IDX) ' ' LT-DATE (LT-IDX) ' '
071700         RE-PCT-EDIT ' SIGMA ' RE-SIGMA-EDIT.
071800*---------------------------------------------------------------*
071900 9000-CLOSE-FILES.
072000*---------------------------------------------------------------*
072100     CLOSE PRICE-FILE.
072200     CLOSE REPORT-FILE.
072300     CLOSE FULLDATA-FILE.
072400     CLOSE GAINS-FILE.
072500     CLOSE LOSSES-FILE.
072600 9000-EXIT.
072700     EXIT.
072800*---------------------------------------------------------------*
072900 9130-WRITE-PRINT-LINE.
073000*---------------------------------------------------------------*
073100     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
073200         PERFORM 9110-PRINT-HEADING-LINES THRU 9110-EXIT
073300     END-IF.
073400     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
073500     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
073600     MOVE SPACES TO PRINT-LINE.
073700     ADD 1 TO LINE-COUNT.
073800     MOVE 1 TO LINE-SPACEING.
073900 9130-EXIT.
074000     EXIT.
074100*---------------------------------------------------------------*
074200 9110-PRINT-HEADING-LINES.
074300*---------------------------------------------------------------*
074400     MOVE SPACES TO PRINT-LINE.
074500     WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
074600     ADD 1 TO PAGE-COUNT.
074700     MOVE 1 TO LINE-SPACEING.
074800     MOVE 1 TO LINE-COUNT.
074900 9110-EXIT.
075000     EXIT.
075100*---------------------------------------------------------------*
075200 9600-SQUARE-ROOT.
075300*---------------------------------------------------------------*
075400*    NEWTON'S METHOD - NO INTRINSIC FUNCTIONS ON THIS SHOP'S
075500*    COMPILER. GUESS STARTS AT HALF THE INPUT, TEN PASSES IS
075600*    MORE THAN ENOUGH FOR 4-DECIMAL PERCENT-CHANGE PRECISION.
075700*---------------------------------------------------------------*
075800     IF WS-SQRT-INPUT = ZERO
075900         MOVE 0 TO WS-SQRT-RESULT
076000     ELSE
076100         COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2
076200         MOVE 0 TO WS-SQRT-ITER
076300         PERFORM 9610-SQUARE-ROOT-STEP
076400             VARYING WS-SQRT-ITER FROM 1 BY 1
076500             UNTIL WS-SQRT-ITER > 12
076600     END-IF.
076700 9600-EXIT.
076800     EXIT.
076900*---------------------------------------------------------------*
077000 9610-SQUARE-ROOT-STEP.
077100*---------------------------------------------------------------*
077200     MOVE WS-SQRT-RESULT TO WS-SQRT-PREV.
077300     COMPUTE WS-SQRT-RESULT ROUNDED =
077400         (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
077500*---------------------------------------------------------------*
077600 9800-NO-DATA-ERROR.
077700*---------------------------------------------------------------*
077800     DISPLAY 'SILVMVMT - NO MOVEMENTS COMPUTED, RUN TERMINATED'.
077900     DISPLAY 'SILVMVMT - RECORDS READ    = ' WS-RECS-READ.
078000     DISPLAY 'SILVMVMT - RECORDS SKIPPED = ' WS-RECS-SKIPPED.
078100 9800-EXIT.
078200     EXIT.
