000100*---------------------------------------------------------------*
000200*  COPYLIB SLVEXT  -  MACHINE-READABLE EXTRACT RECORDS
000300*  FULLDATA-EXT-REC IS ONE LINE PER MOVEMENT, DATE ORDER.
000400*  RANKED-EXT-REC IS SHARED BY THE GAINS-FILE AND LOSSES-FILE,
000500*  50 RECORDS EACH (FEWER IF THE MOVEMENT TABLE IS SHORT).
000600*---------------------------------------------------------------*
000700 01  FULLDATA-EXT-REC.
000800     05  FE-DATE                     PIC X(10).
000900     05  FILLER                      PIC X(01) VALUE SPACE.
001000     05  FE-CLOSE                    PIC 9(05)V99.
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  FE-VOLUME                   PIC 9(11).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  FE-CHANGE                   PIC S9(05)V99.
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  FE-CHANGE-PCT               PIC S9(03)V9(04).
001700     05  FILLER                      PIC X(08) VALUE SPACE.
001800*---------------------------------------------------------------*
001900 01  RANKED-EXT-REC.
002000     05  RE-RANK                     PIC 9(03).
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  RE-DATE                     PIC X(10).
002300     05  FILLER                      PIC X(01) VALUE SPACE.
002400     05  RE-CLOSE                    PIC 9(05)V99.
002500     05  FILLER                      PIC X(01) VALUE SPACE.
002600     05  RE-VOLUME                   PIC 9(11).
002700     05  FILLER                      PIC X(01) VALUE SPACE.
002800     05  RE-CHANGE                   PIC S9(05)V99.
002900     05  FILLER                      PIC X(01) VALUE SPACE.
003000     05  RE-CHANGE-PCT               PIC S9(03)V9(04).
003100     05  FILLER                      PIC X(01) VALUE SPACE.
003200     05  RE-SIGMA                    PIC S9(03)V99.
003300     05  RE-SIGMA-X REDEFINES RE-SIGMA
003400                                     PIC X(05).
003500     05  FILLER                      PIC X(09) VALUE SPACE.
