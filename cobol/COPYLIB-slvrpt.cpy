000100*---------------------------------------------------------------*
000200*  COPYLIB SLVRPT  -  ANALYSIS REPORT LAYOUT (REPORT-FILE)
000300*  90-COLUMN LISTING. RPT-DETAIL-RANKED IS BUILT ONCE PER
000400*  RANKED-TABLE ROW (GAINS PASS AND LOSSES PASS SHARE IT) FROM
000500*  THE EDIT FIELDS BELOW SO VALUES LAND LEFT-JUSTIFIED IN THEIR
000600*  COLUMNS, THE WAY THE SHOP HAS ALWAYS BUILT PRINT LINES.
000700*---------------------------------------------------------------*
000800 01  RPT-CONSTANT-LINES.
000900     05  RPT-RULE-EQ                 PIC X(90) VALUE ALL '='.
001000     05  RPT-RULE-DASH               PIC X(90) VALUE ALL '-'.
001100     05  RPT-TITLE-LINE.
001200         10  FILLER              PIC X(30) VALUE
001300             '                              '.
001400         10  FILLER              PIC X(30) VALUE
001500             'SILVER PRICE MOVEMENT ANALYSIS'.
001600         10  FILLER              PIC X(30) VALUE
001700             '                              '.
001800     05  RPT-STATS-HEADING.
001900         10  FILLER              PIC X(30) VALUE
002000             'SUMMARY STATISTICS            '.
002100         10  FILLER              PIC X(30) VALUE
002200             '                              '.
002300         10  FILLER              PIC X(30) VALUE
002400             '                              '.
002500     05  RPT-GAINS-TITLE.
002600         10  FILLER              PIC X(30) VALUE
002700             '                           TOP'.
002800         10  FILLER              PIC X(30) VALUE
002900             ' 50 BIGGEST GAINS (by percenta'.
003000         10  FILLER              PIC X(30) VALUE
003100             'ge)                           '.
003200     05  RPT-LOSSES-TITLE.
003300         10  FILLER              PIC X(30) VALUE
003400             '                          TOP '.
003500         10  FILLER              PIC X(30) VALUE
003600             '50 BIGGEST LOSSES (by percenta'.
003700         10  FILLER              PIC X(30) VALUE
003800             'ge)                           '.
003900     05  RPT-COLUMN-HEADINGS.
004000         10  FILLER              PIC X(30) VALUE
004100             'Rank  Date           Close    '.
004200         10  FILLER              PIC X(30) VALUE
004300             '   Change $       Change %    '.
004400         10  FILLER              PIC X(30) VALUE
004500             '   Sigma       Volume         '.
004600*---------------------------------------------------------------*
004700 01  RPT-HEADING-BLOCK.
004800     05  RH-DATE-LINE.
004900         10  FILLER                  PIC X(14) VALUE
005000             'Analysis Date:'.
005100         10  RH-ANALYSIS-DATE        PIC X(10).
005200         10  FILLER                  PIC X(66) VALUE SPACE.
005300     05  RH-PERIOD-LINE.
005400         10  FILLER                  PIC X(13) VALUE
005500             'Data Period: '.
005600         10  RH-PERIOD-START         PIC X(10).
005700         10  FILLER                  PIC X(04) VALUE ' to '.
005800         10  RH-PERIOD-END           PIC X(10).
005900         10  FILLER                  PIC X(53) VALUE SPACE.
006000     05  RH-DAYS-LINE.
006100         10  FILLER                  PIC X(20) VALUE
006200             'Total Trading Days: '.
006300         10  RH-TOTAL-DAYS           PIC ZZZZ9.
006400         10  FILLER                  PIC X(65) VALUE SPACE.
006500*---------------------------------------------------------------*
006600 01  RPT-STATISTICS-BLOCK.
006700     05  RS-MAXGAIN-LINE.
006800         10  FILLER                  PIC X(26) VALUE
006900             'Maximum Single-Day Gain: '.
007000         10  RS-MAXGAIN-PCT          PIC -(03)9.99.
007100         10  FILLER                  PIC X(04) VALUE '% on'.
007200         10  FILLER                  PIC X(01) VALUE SPACE.
007300         10  RS-MAXGAIN-DATE         PIC X(10).
007400         10  FILLER                  PIC X(42) VALUE SPACE.
007500     05  RS-MAXLOSS-LINE.
007600         10  FILLER                  PIC X(26) VALUE
007700             'Maximum Single-Day Loss: '.
007800         10  RS-MAXLOSS-PCT          PIC -(03)9.99.
007900         10  FILLER                  PIC X(04) VALUE '% on'.
008000         10  FILLER                  PIC X(01) VALUE SPACE.
008100         10  RS-MAXLOSS-DATE         PIC X(10).
008200         10  FILLER                  PIC X(42) VALUE SPACE.
008300     05  RS-AVG-LINE.
008400         10  FILLER                  PIC X(23) VALUE
008500             'Average Daily Change: '.
008600         10  RS-AVG-PCT              PIC -(03)9.9999.
008700         10  FILLER                  PIC X(01) VALUE '%'.
008800         10  FILLER                  PIC X(57) VALUE SPACE.
008900     05  RS-VOL-LINE.
009000         10  FILLER                  PIC X(23) VALUE
009100             'Volatility (Std Dev): '.
009200         10  RS-VOL-PCT              PIC -(03)9.99.
009300         10  FILLER                  PIC X(01) VALUE '%'.
009400         10  FILLER                  PIC X(59) VALUE SPACE.
009500*---------------------------------------------------------------*
009600*    NO FILLER - THE SEVEN COLUMNS BELOW ADD TO THE FULL 90-COL
009700*    LISTING WIDTH, SO THERE'S NO ROOM TO PAD THIS ONE.
009800 01  RPT-DETAIL-RANKED.
009900     05  DR-RANK                     PIC X(06).
010000     05  DR-DATE                     PIC X(15).
010100     05  DR-CLOSE                    PIC X(12).
010200     05  DR-CHANGE                   PIC X(15).
010300     05  DR-CHANGE-PCT               PIC X(15).
010400     05  DR-SIGMA                    PIC X(12).
010500     05  DR-VOLUME                   PIC X(15).
010600*---------------------------------------------------------------*
010700 01  RPT-EDIT-FIELDS.
010800     05  RE-RANK-EDIT                PIC ZZ9.
010900     05  RE-CLOSE-EDIT               PIC $ZZ,ZZ9.99.
011000     05  RE-CHANGE-EDIT              PIC $Z,ZZ9.99-.
011100     05  RE-PCT-EDIT                 PIC ZZ9.99-.
011200     05  RE-SIGMA-EDIT               PIC Z9.99-.
011300     05  RE-VOLUME-EDIT              PIC ZZZ,ZZZ,ZZZ,ZZ9.
011400     05  FILLER                      PIC X(01).
